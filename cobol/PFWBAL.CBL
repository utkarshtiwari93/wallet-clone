000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PFWBAL.
000300 AUTHOR. M RUBIO.
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN. 03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - DO NOT COPY.
000800*----------------------------------------------------------------
000900*  P F W B A L  -  WALLET SERVICE
001000*----------------------------------------------------------------
001100*  DIRECT-ACCESS SERVICE ROUTINE FOR THE WALLET FILE.  CALLED
001200*  BY THE TRANSFER AND PAYMENT POSTING RUNS (PFWTRF, PFWPAY) TO
001300*  LOOK UP A WALLET BY OWNING USER, CREDIT IT, OR DEBIT IT.
001400*  THE WALLET FILE IS ORGANIZED RELATIVE, ONE WALLET PER USER,
001500*  SO THE RELATIVE RECORD NUMBER IS SIMPLY THE OWNING USER-ID -
001600*  NO SEPARATE WALLET SURROGATE KEY LOOKUP IS EVER NEEDED.
001700*
001800*  FUNCTION CODES (WB-FUNCTION-CODE) -
001900*      'I'  INQUIRE  - READ WALLET, RETURN BALANCE/CURRENCY
002000*      'D'  DEBIT    - SUBTRACT AMOUNT, REJECT IF IT WOULD
002100*                      DRIVE THE BALANCE NEGATIVE
002200*      'C'  CREDIT   - ADD AMOUNT, NO UPPER BOUND
002300*
002400*----------------------------------------------------------------
002500*  C H A N G E   L O G
002600*----------------------------------------------------------------
002700*   03/14/89 MR  ORIG     INITIAL WRITE-UP, CARVED OUT OF THE
002800*                         SALDO PARAGRAPH IN THE OLD BANK2 ATM
002900*                         TRANSACTION SO IT COULD BE SHARED.
003000*   09/02/89 MR  PRB-0041 FIXED ROUNDING ON THE CENTIMOS CARRY
003100*                         WHEN SALDO WAS EXACTLY ON A PESETA.
003200*   01/17/90 JMO WO-0118  ADDED THE DEBIT FUNCTION CODE, MOVED
003300*                         OUT OF BANK4 (RETIRADA DE EFECTIVO).
003400*   06/05/91 CB  WO-0233  RELATIVE ORGANISATION REPLACES THE
003500*                         OLD SEQUENTIAL SCAN-FOR-LAST-MOVEMENT
003600*                         LOOKUP - WALLET ID NOW DOUBLES AS THE
003700*                         RELATIVE RECORD NUMBER.
003800*   11/20/92 CB  PRB-0077 WB-FILE-STATUS WAS NOT BEING RESET
003900*                         BETWEEN CALLS - STALE '23' CARRIED
004000*                         OVER INTO THE NEXT INQUIRY.
004100*   04/02/94 ALA WO-0301  CREDIT FUNCTION SPLIT OUT FROM DEBIT -
004200*                         THEY HAD BEEN SHARING ONE PARAGRAPH
004300*                         WITH A SIGN FLAG, HARD TO FOLLOW.
004400*   02/23/96 PG  PRB-0109 INVALID KEY ON OPEN WAS FALLING
004500*                         THROUGH TO THE CALLER UNSET.
004600*   08/11/98 ALA Y2K-0007 CENTURY WINDOWING REVIEW - NO 2-DIGIT
004700*                         YEAR FIELDS IN THIS MODULE, NO CHANGE
004800*                         REQUIRED, SIGNED OFF FOR Y2K.
004900*   05/30/99 ALA Y2K-0007 FINAL Y2K CERTIFICATION SWEEP - OK.
005000*   07/14/01 PG  WO-0355  ADDED THE DUMP-STYLE REDEFINITION OF
005100*                         THE PACKED BALANCE SO OPS CAN EYEBALL
005200*                         IT IN A CORE DUMP WITHOUT UNPACKING.
005300*   03/09/04 RS  WO-0402  CONVERTED CALLER LINKAGE FROM TARJETA
005400*                         NUMBER (16 DIGITS) TO USER-ID (9
005500*                         DIGITS) TO MATCH THE NEW USER MASTER.
005600*   10/19/06 RS  PRB-0188 RELATIVE KEY WAS LEFT IN THE LAST
005700*                         RECORD'S VALUE AFTER A FAILED DEBIT -
005800*                         NEXT INQUIRY FOR A DIFFERENT USER READ
005900*                         THE WRONG SLOT.
006000*   02/02/09 RS  WO-0461  MIGRATION OF CAJERO LEDGER FILES TO
006100*                         THE PAYFLOW WALLET/TRANSACTION LAYOUT.
006200*                         WALLET RECORD NOW CARRIES ISO CURRENCY
006300*                         CODE INSTEAD OF ASSUMING PESETAS/EUR.
006400*   06/21/11 RS  WO-0489  DROPPED THE LAST OF THE CRT STATUS
006500*                         HOOKS - THIS ROUTINE IS NEVER RUN
006600*                         ATTENDED, NO SCREEN SECTION NEEDED.
006700*----------------------------------------------------------------
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. UNIZARBANK-HOST.
007100 OBJECT-COMPUTER. UNIZARBANK-HOST.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS WB-NUMERIC-CLASS IS "0" THRU "9"
007500     UPSI-0 IS WB-DEBUG-SWITCH.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT WALLET-FILE ASSIGN TO "WALTDD"
008000         ORGANIZATION IS RELATIVE
008100         ACCESS MODE IS RANDOM
008200         RELATIVE KEY IS WB-RELATIVE-KEY
008300         FILE STATUS IS WB-FILE-STATUS.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  WALLET-FILE
008800     LABEL RECORD STANDARD.
008900 01  PFW-WALLET-REC.
009000     02  WAL-ID                  PIC 9(09).
009100     02  WAL-USER-ID             PIC 9(09).
009200     02  WAL-BALANCE             PIC S9(10)V9(02) COMP-3.
009300     02  WAL-CURRENCY            PIC X(03).
009400     02  FILLER                  PIC X(02).
009500*
009600*--  DUMP-STYLE OVERLAY - LETS OPS LOOK AT THE PACKED BALANCE
009700*--  BYTE FOR BYTE WITHOUT UNPACKING IT (SEE WO-0355 ABOVE).
009800 01  PFW-WALLET-REC-DUMP REDEFINES PFW-WALLET-REC.
009900     02  WDMP-ID-USER            PIC X(18).
010000     02  WDMP-BALANCE-BYTES      PIC X(07).
010100     02  WDMP-CURRENCY-AND-PAD   PIC X(05).
010200*
010300 WORKING-STORAGE SECTION.
010400 01  WB-FILE-STATUS              PIC X(02).
010500     88  WB-FS-OK                VALUE "00".
010600     88  WB-FS-NOTFND            VALUE "23".
010700*
010800 77  WB-RELATIVE-KEY             PIC 9(09) COMP.
010900*
011000*--  ALPHANUMERIC OVERLAY OF THE RELATIVE KEY, USED ONLY WHEN
011100*--  BUILDING THE "WALLET NOT FOUND" DIAGNOSTIC LINE BELOW.
011200 01  WB-RELATIVE-KEY-DISP        PIC 9(09).
011300 01  WB-RELATIVE-KEY-ALPHA REDEFINES WB-RELATIVE-KEY-DISP
011400                                 PIC X(09).
011500*
011600 77  WB-TODAY                    PIC 9(08).
011700*--  BROKEN-DOWN VIEW OF TODAY'S DATE, USED ON THE DIAGNOSTIC
011800*--  LINE SO OPS DON'T HAVE TO SPLIT CCYYMMDD BY HAND.
011900 01  WB-TODAY-PARTS REDEFINES WB-TODAY.
012000     05  WB-TODAY-CCYY           PIC 9(04).
012100     05  WB-TODAY-MM             PIC 9(02).
012200     05  WB-TODAY-DD             PIC 9(02).
012300*
012400 77  WB-ABEND-LINE               PIC X(60).
012500*
012600 LINKAGE SECTION.
012700 01  WB-FUNCTION-CODE            PIC X(01).
012800     88  WB-FN-INQUIRE           VALUE "I".
012900     88  WB-FN-DEBIT             VALUE "D".
013000     88  WB-FN-CREDIT            VALUE "C".
013100 01  WB-USER-ID-PARM             PIC 9(09).
013200 01  WB-AMOUNT-PARM              PIC S9(10)V9(02) COMP-3.
013300 01  WB-BALANCE-RESULT           PIC S9(10)V9(02) COMP-3.
013400 01  WB-CURRENCY-RESULT          PIC X(03).
013500 01  WB-RETURN-CODE              PIC 9(02) COMP.
013600     88  WB-RC-OK                VALUE 0.
013700     88  WB-RC-NOT-FOUND         VALUE 1.
013800     88  WB-RC-INSUFFICIENT      VALUE 2.
013900     88  WB-RC-IO-ERROR          VALUE 9.
014000*
014100 PROCEDURE DIVISION USING WB-FUNCTION-CODE
014200                          WB-USER-ID-PARM
014300                          WB-AMOUNT-PARM
014400                          WB-BALANCE-RESULT
014500                          WB-CURRENCY-RESULT
014600                          WB-RETURN-CODE.
014700*
014800 PFB-0000-MAIN.
014900     MOVE 0 TO WB-RETURN-CODE.
015000     MOVE FUNCTION CURRENT-DATE(1:8) TO WB-TODAY.
015100     MOVE WB-USER-ID-PARM TO WB-RELATIVE-KEY.
015200     OPEN I-O WALLET-FILE.
015300     IF NOT WB-FS-OK
015400         MOVE 9 TO WB-RETURN-CODE
015500         GO TO PFB-0000-EXIT.
015600     PERFORM PFB-0100-READ-WALLET THRU PFB-0100-EXIT.
015700     IF WB-RC-NOT-FOUND
015800         GO TO PFB-0000-CLOSE.
015900     IF WB-FN-INQUIRE
016000         PERFORM PFB-0200-INQUIRE THRU PFB-0200-EXIT
016100     ELSE IF WB-FN-DEBIT
016200         PERFORM PFB-0300-DEBIT THRU PFB-0300-EXIT
016300     ELSE IF WB-FN-CREDIT
016400         PERFORM PFB-0400-CREDIT THRU PFB-0400-EXIT
016500     ELSE
016600         MOVE 9 TO WB-RETURN-CODE.
016700 PFB-0000-CLOSE.
016800     CLOSE WALLET-FILE.
016900 PFB-0000-EXIT.
017000     GOBACK.
017100*
017200 PFB-0100-READ-WALLET.
017300     READ WALLET-FILE INTO PFW-WALLET-REC
017400         INVALID KEY
017500             MOVE 1 TO WB-RETURN-CODE
017600             PERFORM PFB-0900-LOG-NOTFOUND THRU PFB-0900-EXIT.
017700 PFB-0100-EXIT.
017800     EXIT.
017900*
018000 PFB-0200-INQUIRE.
018100     MOVE WAL-BALANCE TO WB-BALANCE-RESULT.
018200     MOVE WAL-CURRENCY TO WB-CURRENCY-RESULT.
018300 PFB-0200-EXIT.
018400     EXIT.
018500*
018600 PFB-0300-DEBIT.
018700     IF WAL-BALANCE < WB-AMOUNT-PARM
018800         MOVE 2 TO WB-RETURN-CODE
018900         MOVE WAL-BALANCE TO WB-BALANCE-RESULT
019000         GO TO PFB-0300-EXIT.
019100     COMPUTE WAL-BALANCE ROUNDED MODE IS NEAREST-EVEN
019200         = WAL-BALANCE - WB-AMOUNT-PARM.
019300     REWRITE PFW-WALLET-REC
019400         INVALID KEY MOVE 9 TO WB-RETURN-CODE.
019500     MOVE WAL-BALANCE TO WB-BALANCE-RESULT.
019600 PFB-0300-EXIT.
019700     EXIT.
019800*
019900 PFB-0400-CREDIT.
020000     COMPUTE WAL-BALANCE ROUNDED MODE IS NEAREST-EVEN
020100         = WAL-BALANCE + WB-AMOUNT-PARM.
020200     REWRITE PFW-WALLET-REC
020300         INVALID KEY MOVE 9 TO WB-RETURN-CODE.
020400     MOVE WAL-BALANCE TO WB-BALANCE-RESULT.
020500 PFB-0400-EXIT.
020600     EXIT.
020700*
020800 PFB-0900-LOG-NOTFOUND.
020900     MOVE WB-RELATIVE-KEY TO WB-RELATIVE-KEY-DISP.
021000     MOVE SPACES TO WB-ABEND-LINE.
021100     STRING "PFWBAL: NO WALLET FOR USER " DELIMITED BY SIZE
021200            WB-RELATIVE-KEY-ALPHA DELIMITED BY SIZE
021300            INTO WB-ABEND-LINE.
021400     DISPLAY WB-ABEND-LINE UPON CONSOLE.
021500 PFB-0900-EXIT.
021600     EXIT.
