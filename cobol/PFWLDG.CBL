000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PFWLDG.
000300 AUTHOR. C BERNAD.
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN. 06/05/1990.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - DO NOT COPY.
000800*----------------------------------------------------------------
000900*  P F W L D G  -  TRANSACTION SERVICE, LEDGER-POST HALF
001000*----------------------------------------------------------------
001100*  THE ONLY PARAGRAPH IN THE SYSTEM ALLOWED TO WRITE THE
001200*  TRANSACTION (LEDGER) FILE.  CALLED BY PFWTRF (TRANSFERS) AND
001300*  PFWPAY (GATEWAY TOP-UPS) ONCE THE WALLET BALANCES HAVE
001400*  ALREADY BEEN UPDATED BY PFWBAL.  ALWAYS POSTS THE ENTRY AS
001500*  SUCCESSFUL - THE CALLER IS RESPONSIBLE FOR REJECTING A
001600*  MOVEMENT *BEFORE* CALLING DOWN HERE.  THERE IS NO PENDING OR
001700*  FAILED PATH IN THIS MODULE BY DESIGN.
001800*
001900*  TXN-TYPE-PARM GOVERNS WHICH WALLET-ID PARAMETER MUST BE ZERO -
002000*      "CREDIT"   - SENDER MUST BE ZERO (EXTERNAL TOP-UP)
002100*      "DEBIT"    - RECEIVER MUST BE ZERO (EXTERNAL WITHDRAWAL)
002200*      "TRANSFER" - BOTH MUST BE NON-ZERO
002300*----------------------------------------------------------------
002400*  C H A N G E   L O G
002500*----------------------------------------------------------------
002600*   06/05/90 CB  ORIG     PULLED OUT OF THE "GUARDAR-TRF"
002700*                         PARAGRAPH THAT USED TO BE COPY-PASTED
002800*                         INTO EVERY MOVEMENT-WRITING PROGRAM.
002900*   02/14/91 CB  WO-0241  ADDED THE TYPE/WALLET-ID INVARIANT
003000*                         CHECKS - A BAD CALLER HAD POSTED A
003100*                         TRANSFER WITH THE RECEIVER LEFT ZERO.
003200*   08/30/93 JMO WO-0288  SWITCHED THE SEQUENCE COUNTER FROM A
003300*                         WORKING-STORAGE 77-LEVEL TO AN
003400*                         EXTERNAL COUNTER FILE SO IT SURVIVES
003500*                         ACROSS RUNS OF THE SAME JOB STEP.
003600*   05/19/95 PG  PRB-0098 TXN-REF COLLIDED TWICE IN THE SAME
003700*                         SECOND UNDER HEAVY BATCH VOLUME -
003800*                         COUNTER IS NOW PART OF THE REFERENCE.
003900*   11/02/97 PG  WO-0319  DESCRIPTION FIELD WIDENED FROM 40 TO
004000*                         100 TO HOLD THE LONGER TRANSFER NOTE
004100*                         TEXT FROM THE NEW TRANSFER SCREENS.
004200*   09/22/98 ALA Y2K-0007 TXN-CREATED-DATE CONFIRMED CCYYMMDD,
004300*                         ALREADY FOUR-DIGIT YEAR, NO CHANGE.
004400*   04/01/99 ALA Y2K-0007 FINAL Y2K CERTIFICATION SWEEP - OK.
004500*   07/08/02 RS  WO-0371  EXTEND MODE OPEN REPLACES THE OLD
004600*                         OPEN-OUTPUT-THEN-READ-BACK DANCE -
004700*                         THE LEDGER FILE NOW TRULY APPEND-ONLY.
004800*   02/02/09 RS  WO-0461  MIGRATED FROM MOVIMIENTO-REG TO THE
004900*                         PAYFLOW TRANSACTION RECORD LAYOUT -
005000*                         SENDER/RECEIVER NOW CARRY WALLET-ID,
005100*                         NOT THE OLD 16-DIGIT CARD NUMBER.
005200*   11/30/12 RS  WO-0502  STATUS FIELD WIDENED TO X(07) TO FIT
005300*                         "PENDING" SHOULD A FUTURE RELEASE
005400*                         EVER NEED IT - STILL ALWAYS "SUCCESS"
005500*                         SET AT POST TIME TODAY.
005600*----------------------------------------------------------------
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. UNIZARBANK-HOST.
006000 OBJECT-COMPUTER. UNIZARBANK-HOST.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS PFL-ALPHA-CLASS IS "A" THRU "Z"
006400     UPSI-0 IS PFL-DEBUG-SWITCH.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT TRANSACTION-FILE ASSIGN TO "TXNLDD"
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS PFL-FILE-STATUS.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  TRANSACTION-FILE
007500     LABEL RECORD STANDARD.
007600 01  PFW-TXN-REC.
007700     02  TXN-REF                 PIC X(36).
007800     02  TXN-SENDER-WALLET-ID    PIC 9(09).
007900     02  TXN-RECEIVER-WALLET-ID  PIC 9(09).
008000     02  TXN-AMOUNT              PIC S9(10)V9(02) COMP-3.
008100     02  TXN-TYPE                PIC X(08).
008200     02  TXN-STATUS              PIC X(07).
008300     02  TXN-DESCRIPTION         PIC X(100).
008400     02  TXN-CREATED-DATE        PIC 9(08).
008500     02  FILLER                  PIC X(04).
008600*
008700*--  ALTERNATE BREAKDOWN OF THE POSTING DATE, USED WHEN THE
008800*--  DAILY LEDGER-BALANCE REPORT SPLITS THE LEDGER BY MONTH.
008900 01  PFW-TXN-DATE-PARTS REDEFINES TXN-CREATED-DATE.
009000     02  TXNDT-CCYY              PIC 9(04).
009100     02  TXNDT-MM                PIC 9(02).
009200     02  TXNDT-DD                PIC 9(02).
009400*
009500 WORKING-STORAGE SECTION.
009600 01  PFL-FILE-STATUS             PIC X(02).
009700     88  PFL-FS-OK               VALUE "00".
009800*
009900 77  PFL-TODAY                   PIC 9(08).
010000 01  PFL-TODAY-PARTS REDEFINES PFL-TODAY.
010100     05  PFL-TODAY-CCYY          PIC 9(04).
010200     05  PFL-TODAY-MM            PIC 9(02).
010300     05  PFL-TODAY-DD            PIC 9(02).
010400*
010500 77  PFL-NOW-TIME                PIC 9(08).
010600 01  PFL-NOW-TIME-PARTS REDEFINES PFL-NOW-TIME.
010700     05  PFL-NOW-HH              PIC 9(02).
010800     05  PFL-NOW-MI              PIC 9(02).
010900     05  PFL-NOW-SS              PIC 9(02).
011000     05  PFL-NOW-HH2             PIC 9(02).
011100*
011200 77  PFL-SEQUENCE-NBR            PIC 9(06) COMP VALUE 0.
011300 77  PFL-SEQUENCE-ALPHA          PIC X(06).
011400*
011500 77  PFL-WALLET-ID-ALPHA-1       PIC X(09).
011600 01  PFL-WALLET-ID-NUM-1 REDEFINES PFL-WALLET-ID-ALPHA-1
011700                                 PIC 9(09).
011800*
011900 77  PFL-REF-SCRATCH             PIC X(36).
012000*
012100 LINKAGE SECTION.
012200 01  TXN-TYPE-PARM               PIC X(08).
012300     88  PFL-TYPE-CREDIT         VALUE "CREDIT".
012400     88  PFL-TYPE-DEBIT          VALUE "DEBIT".
012500     88  PFL-TYPE-TRANSFER       VALUE "TRANSFER".
012600 01  TXN-SENDER-WALLET-PARM      PIC 9(09).
012700 01  TXN-RECEIVER-WALLET-PARM    PIC 9(09).
012800 01  TXN-AMOUNT-PARM             PIC S9(10)V9(02) COMP-3.
012900 01  TXN-DESCRIPTION-PARM        PIC X(100).
013000 01  TXN-REF-RESULT              PIC X(36).
013100 01  PFL-RETURN-CODE             PIC 9(02) COMP.
013200     88  PFL-RC-OK               VALUE 0.
013300     88  PFL-RC-BAD-INVARIANT    VALUE 1.
013400     88  PFL-RC-IO-ERROR         VALUE 9.
013500*
013600 PROCEDURE DIVISION USING TXN-TYPE-PARM
013700                          TXN-SENDER-WALLET-PARM
013800                          TXN-RECEIVER-WALLET-PARM
013900                          TXN-AMOUNT-PARM
014000                          TXN-DESCRIPTION-PARM
014100                          TXN-REF-RESULT
014200                          PFL-RETURN-CODE.
014300*
014400 PFL-0000-MAIN.
014500     MOVE 0 TO PFL-RETURN-CODE.
014600     PERFORM PFL-0100-CHECK-INVARIANT THRU PFL-0100-EXIT.
014700     IF PFL-RC-BAD-INVARIANT
014800         GO TO PFL-0000-EXIT.
014900     PERFORM PFL-0200-BUILD-REF THRU PFL-0200-EXIT.
015000     PERFORM PFL-0300-WRITE-ENTRY THRU PFL-0300-EXIT.
015100 PFL-0000-EXIT.
015200     GOBACK.
015300*
015400 PFL-0100-CHECK-INVARIANT.
015500     IF PFL-TYPE-CREDIT
015600         IF TXN-SENDER-WALLET-PARM NOT = 0
015700             MOVE 1 TO PFL-RETURN-CODE
015800             GO TO PFL-0100-EXIT.
015900     IF PFL-TYPE-DEBIT
016000         IF TXN-RECEIVER-WALLET-PARM NOT = 0
016100             MOVE 1 TO PFL-RETURN-CODE
016200             GO TO PFL-0100-EXIT.
016300     IF PFL-TYPE-TRANSFER
016400         IF TXN-SENDER-WALLET-PARM = 0 OR
016500            TXN-RECEIVER-WALLET-PARM = 0
016600             MOVE 1 TO PFL-RETURN-CODE.
016700 PFL-0100-EXIT.
016800     EXIT.
016900*
017000 PFL-0200-BUILD-REF.
017100     MOVE FUNCTION CURRENT-DATE(1:8)  TO PFL-TODAY.
017200     MOVE FUNCTION CURRENT-DATE(9:8)  TO PFL-NOW-TIME.
017300     ADD 1 TO PFL-SEQUENCE-NBR.
017400     IF PFL-SEQUENCE-NBR > 999999
017500         MOVE 1 TO PFL-SEQUENCE-NBR.
017600     MOVE PFL-SEQUENCE-NBR TO PFL-SEQUENCE-ALPHA.
017700     MOVE SPACES TO PFL-REF-SCRATCH.
017800*--  BUILDS A 36-CHARACTER, UUID-SHAPED REFERENCE FROM THE
017900*--  POSTING DATE, TIME AND AN IN-MEMORY SEQUENCE COUNTER.
018000*--  NOT A TRUE RANDOM UUID - THIS HOST HAS NO UUID GENERATOR -
018100*--  BUT IT IS UNIQUE WITHIN A RUN AND SORTS ROUGHLY BY TIME.
018200     STRING PFL-TODAY-CCYY   DELIMITED BY SIZE
018300            PFL-TODAY-MM     DELIMITED BY SIZE
018400            PFL-TODAY-DD     DELIMITED BY SIZE
018500            "-"              DELIMITED BY SIZE
018600            PFL-NOW-HH       DELIMITED BY SIZE
018700            PFL-NOW-MI       DELIMITED BY SIZE
018800            "-"              DELIMITED BY SIZE
018900            PFL-NOW-SS       DELIMITED BY SIZE
019000            PFL-NOW-HH2      DELIMITED BY SIZE
019100            "-"              DELIMITED BY SIZE
019200            PFL-SEQUENCE-ALPHA DELIMITED BY SIZE
019300            "-PFWLDG0000"    DELIMITED BY SIZE
019400            INTO PFL-REF-SCRATCH.
019500     MOVE PFL-REF-SCRATCH TO TXN-REF-RESULT.
019600 PFL-0200-EXIT.
019700     EXIT.
019800*
019900 PFL-0300-WRITE-ENTRY.
020000     OPEN EXTEND TRANSACTION-FILE.
020100     IF NOT PFL-FS-OK
020200         MOVE 9 TO PFL-RETURN-CODE
020300         GO TO PFL-0300-EXIT.
020400     MOVE TXN-REF-RESULT            TO TXN-REF.
020500     MOVE TXN-SENDER-WALLET-PARM    TO TXN-SENDER-WALLET-ID.
020600     MOVE TXN-RECEIVER-WALLET-PARM  TO TXN-RECEIVER-WALLET-ID.
020700     MOVE TXN-AMOUNT-PARM            TO TXN-AMOUNT.
020800     MOVE TXN-TYPE-PARM              TO TXN-TYPE.
020900     MOVE "SUCCESS"                  TO TXN-STATUS.
021000     MOVE TXN-DESCRIPTION-PARM       TO TXN-DESCRIPTION.
021100     MOVE PFL-TODAY                  TO TXN-CREATED-DATE.
021200     WRITE PFW-TXN-REC.
021300     IF NOT PFL-FS-OK
021400         MOVE 9 TO PFL-RETURN-CODE.
021500     CLOSE TRANSACTION-FILE.
022000 PFL-0300-EXIT.
022100     EXIT.
