000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PFWPAY.
000300 AUTHOR. M RUBIO.
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN. 05/02/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - DO NOT COPY.
000800*----------------------------------------------------------------
000900*  P F W P A Y  -  PAYMENT SERVICE, TOP-UP POSTING RUN
001000*----------------------------------------------------------------
001100*  BATCH RUN THAT APPLIES CAPTURED PAYMENT-GATEWAY EVENTS
001200*  AGAINST THE WALLET FILE.  EACH EVENT CREDITS ONE WALLET BY
001300*  THE EVENT AMOUNT (STORED IN THE EVENT FILE IN PAISE, THE
001400*  GATEWAY'S MINOR UNIT) AND POSTS ONE "CREDIT" LEDGER ENTRY.
001500*  THE EVENT FILE IS OPENED I-O SO A PROCESSED EVENT CAN BE
001600*  FLAGGED APPLIED IN PLACE - THIS IS WHAT STOPS A RERUN OF THE
001700*  SAME INPUT FROM CREDITING A WALLET TWICE.
001800*
001900*  THE CREDIT LOGIC BELOW FOLLOWS THE OLD CASH-DEPOSIT SCREEN
002000*  (BANK5) - SAME UNCONDITIONAL-CREDIT SHAPE - BUT THE SOURCE OF
002100*  THE DEPOSIT IS NOW A GATEWAY EVENT RECORD INSTEAD OF A
002200*  TELLER KEYING AN AMOUNT AT A SCREEN.
002300*----------------------------------------------------------------
002400*  C H A N G E   L O G
002500*----------------------------------------------------------------
002600*   05/02/88 MR  ORIG     INITIAL WRITE-UP, CREDIT SHAPE TAKEN
002700*                         FROM THE BANK5 CASH-DEPOSIT SCREEN.
002800*   10/11/88 MR  WO-0014  EVENT FILE SWITCHED FROM INPUT-ONLY TO
002900*                         I-O SO THE APPLIED FLAG CAN BE SET
003000*                         WITHOUT A SEPARATE OUTPUT FILE.
003100*   06/30/90 CB  PRB-0041 A RERUN OF THE SAME TAPE HAD RE-
003200*                         CREDITED EVERY EVENT A SECOND TIME -
003300*                         PAY-APPLIED-SW CHECK ADDED.
003400*   02/14/92 CB  WO-0151  MINOR-UNIT (PAISE) TO MAJOR-UNIT
003500*                         (RUPEE) CONVERSION MOVED INTO THIS
003600*                         PROGRAM - USED TO BE DONE UPSTREAM
003700*                         AND WE COULD NOT AUDIT IT HERE.
003800*   11/19/94 ALA WO-0198  SKIPPED-DUPLICATE COUNT ADDED TO THE
003900*                         RUN TOTALS - OPERATIONS WANTED TO
004000*                         SEE HOW MANY EVENTS WERE ALREADY
004100*                         APPLIED WITHOUT GREPPING THE LOG.
004200*   08/19/98 ALA Y2K-0007 NO 2-DIGIT YEAR FIELDS IN THIS RUN,
004300*                         REVIEWED, NO CHANGE REQUIRED.
004400*   04/27/99 ALA Y2K-0007 FINAL Y2K CERTIFICATION SWEEP - OK.
004500*   07/08/02 PG  WO-0371  ORDER-ID AND PAYMENT-ID SPLIT OUT OF
004600*                         THE OLD SINGLE "REFERENCIA" FIELD TO
004700*                         MATCH THE GATEWAY'S TWO-ID MODEL.
004750*   03/15/06 RS  WO-0417  UPSI-0 DEBUG DUMP OF THE RAW EVENT
004760*                         RECORD ADDED FOR USE WHEN OPERATIONS
004770*                         ESCALATES A SUSPECT EVENT TO US.
004800*   02/02/09 RS  WO-0461  MIGRATED TO THE PAYFLOW WALLET AND
004900*                         TRANSACTION RECORD LAYOUTS, ROUTED
005000*                         LEDGER WRITES THROUGH PFWLDG.
005100*   05/21/14 RS  WO-0529  CONVERSION NOW RESOLVED WITH ROUNDED
005200*                         MODE NEAREST-EVEN TO MATCH THE
005300*                         WALLETSV AND LEDGER PROGRAMS.
005400*----------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. UNIZARBANK-HOST.
005800 OBJECT-COMPUTER. UNIZARBANK-HOST.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS PFP-NUMERIC-CLASS IS "0" THRU "9"
006200     UPSI-0 IS PFP-DEBUG-SWITCH.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT PAYMENT-EVENT-FILE ASSIGN TO "PAYEDD"
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS PFP-PAY-STATUS.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  PAYMENT-EVENT-FILE
007300     LABEL RECORD STANDARD.
007400 01  PFW-PAY-EVT-REC.
007500     02  PAY-ORDER-ID             PIC X(40).
007600     02  PAY-PAYMENT-ID           PIC X(40).
007700     02  PAY-USER-ID              PIC 9(09).
007800     02  PAY-AMOUNT-PAISE         PIC 9(12).
007900     02  PAY-APPLIED-SW           PIC X(01).
008000         88  PAY-ALREADY-APPLIED  VALUE "Y".
008100         88  PAY-NOT-YET-APPLIED  VALUE "N".
008200     02  FILLER                   PIC X(01).
008300*
008320*--  RAW BYTE DUMP OF THE WHOLE EVENT RECORD, DISPLAYED ONLY
008340*--  WHEN THE UPSI-0 DEBUG SWITCH IS ON (WO-0417) - OPERATIONS
008360*--  SETS IT IN THE JCL WHEN CHASING A SUSPECT EVENT.
008380 01  PFP-PAY-EVT-DUMP REDEFINES PFW-PAY-EVT-REC.
008400     02  PFP-DUMP-BYTES          PIC X(103).
008500*
008600 WORKING-STORAGE SECTION.
008700 01  PFP-PAY-STATUS              PIC X(02).
008800     88  PFP-PAY-OK              VALUE "00".
008900     88  PFP-PAY-EOF             VALUE "10".
009000*
009100 77  PFP-TODAY                   PIC 9(08).
009200 01  PFP-TODAY-PARTS REDEFINES PFP-TODAY.
009300     05  PFP-TODAY-CCYY          PIC 9(04).
009400     05  PFP-TODAY-MM            PIC 9(02).
009500     05  PFP-TODAY-DD            PIC 9(02).
009600*
009700*--  THE EVENT AMOUNT ARRIVES IN PAISE (2 IMPLIED DECIMAL
009800*--  PLACES BELOW THE RUPEE) - THIS REDEFINES GIVES A RUPEES-
009900*--  AND-PAISE VIEW OF THE SAME BYTES FOR THE AUDIT DISPLAY
010000*--  LINE, WITHOUT A SEPARATE COMPUTE JUST TO LOOK AT IT.
010100 01  PFP-AMOUNT-PAISE-VIEW REDEFINES PAY-AMOUNT-PAISE.
010200     05  PFP-RUPEE-PART          PIC 9(10).
010300     05  PFP-PAISE-PART          PIC 9(02).
010400*
011100 77  PFP-AMOUNT-RUPEES           PIC S9(10)V9(02) COMP-3.
011200*
011300*--  PFWBAL LINKAGE AREA.
011400 77  PFP-WB-FUNCTION             PIC X(01).
011500 77  PFP-WB-USER-ID              PIC 9(09).
011600 77  PFP-WB-AMOUNT               PIC S9(10)V9(02) COMP-3.
011700 77  PFP-WB-BALANCE              PIC S9(10)V9(02) COMP-3.
011800 77  PFP-WB-CURRENCY             PIC X(03).
011900 77  PFP-WB-RETURN-CODE          PIC 9(02) COMP.
012000*
012100*--  PFWLDG LINKAGE AREA.
012200 77  PFP-LG-TYPE                 PIC X(08).
012300 77  PFP-LG-SENDER-WALLET        PIC 9(09).
012400 77  PFP-LG-RECEIVER-WALLET      PIC 9(09).
012500 77  PFP-LG-AMOUNT               PIC S9(10)V9(02) COMP-3.
012600 77  PFP-LG-DESCRIPTION          PIC X(100).
012700 77  PFP-LG-TXN-REF              PIC X(36).
012800 77  PFP-LG-RETURN-CODE          PIC 9(02) COMP.
012900*
013000*--  RUN TOTALS.
013100 77  PFP-COUNT-CREDITED          PIC 9(07) COMP VALUE 0.
013200 77  PFP-COUNT-DUPLICATE         PIC 9(07) COMP VALUE 0.
013300 77  PFP-TOTAL-AMOUNT            PIC S9(12)V9(02) COMP-3
013400                                 VALUE 0.
013500 77  PFP-TOTAL-AMOUNT-EDIT       PIC Z,ZZZ,ZZZ,ZZ9.99.
013600*
013700 PROCEDURE DIVISION.
013800*
013900 PFP-0000-MAIN.
014000     MOVE FUNCTION CURRENT-DATE(1:8) TO PFP-TODAY.
014100     OPEN I-O PAYMENT-EVENT-FILE.
014200     IF NOT PFP-PAY-OK
014300         DISPLAY "PFWPAY: CANNOT OPEN PAYMENT-EVENT-FILE"
014400             UPON CONSOLE
014500         STOP RUN.
014600     PERFORM PFP-0100-READ-EVENT THRU PFP-0100-EXIT.
014700     PERFORM PFP-1000-PROCESS-ONE THRU PFP-1000-EXIT
014800         UNTIL PFP-PAY-EOF.
014900     CLOSE PAYMENT-EVENT-FILE.
015000     PERFORM PFP-0900-TOTALS THRU PFP-0900-EXIT.
015100     STOP RUN.
015200*
015300 PFP-0100-READ-EVENT.
015400     READ PAYMENT-EVENT-FILE
015500         AT END MOVE "10" TO PFP-PAY-STATUS.
015600 PFP-0100-EXIT.
015700     EXIT.
015800*
015900 PFP-1000-PROCESS-ONE.
015950     IF PFP-DEBUG-SWITCH
015960         DISPLAY "PFWPAY EVENT DUMP: " PFP-DUMP-BYTES
015970             UPON CONSOLE.
016000     IF PAY-ALREADY-APPLIED
016100         ADD 1 TO PFP-COUNT-DUPLICATE
016200     ELSE
016300         PERFORM PFP-0200-APPLY-PAYMENT THRU PFP-0200-EXIT.
016400     PERFORM PFP-0100-READ-EVENT THRU PFP-0100-EXIT.
016500 PFP-1000-EXIT.
016600     EXIT.
016700*
016800*--  CONVERT PAISE TO RUPEES, CREDIT THE WALLET, POST THE
016900*--  LEDGER ENTRY, THEN REWRITE THE EVENT RECORD WITH THE
017000*--  APPLIED FLAG SET - IN THAT ORDER, SO A RERUN AFTER A CRASH
017100*--  BETWEEN THE CREDIT AND THE FLAG WOULD RATHER RE-CREDIT A
017200*--  WALLET THAN LOSE A CREDIT SILENTLY.  OPERATIONS RECONCILES
017300*--  DUPLICATE CREDITS BY PAY-PAYMENT-ID WHEN THIS HAPPENS.
017400 PFP-0200-APPLY-PAYMENT.
017500     COMPUTE PFP-AMOUNT-RUPEES ROUNDED MODE IS NEAREST-EVEN
017600         = PAY-AMOUNT-PAISE / 100.
017700     MOVE "C"                    TO PFP-WB-FUNCTION.
017800     MOVE PAY-USER-ID            TO PFP-WB-USER-ID.
017900     MOVE PFP-AMOUNT-RUPEES      TO PFP-WB-AMOUNT.
018000     CALL "PFWBAL" USING PFP-WB-FUNCTION
018100                          PFP-WB-USER-ID
018200                          PFP-WB-AMOUNT
018300                          PFP-WB-BALANCE
018400                          PFP-WB-CURRENCY
018500                          PFP-WB-RETURN-CODE.
018600     STRING "RAZORPAY PAYMENT: " DELIMITED BY SIZE
018700             PAY-PAYMENT-ID DELIMITED BY SIZE
018800             INTO PFP-LG-DESCRIPTION.
018900     MOVE "CREDIT"               TO PFP-LG-TYPE.
019000     MOVE 0                      TO PFP-LG-SENDER-WALLET.
019100     MOVE PAY-USER-ID            TO PFP-LG-RECEIVER-WALLET.
019200     MOVE PFP-AMOUNT-RUPEES      TO PFP-LG-AMOUNT.
019300     CALL "PFWLDG" USING PFP-LG-TYPE
019400                          PFP-LG-SENDER-WALLET
019500                          PFP-LG-RECEIVER-WALLET
019600                          PFP-LG-AMOUNT
019700                          PFP-LG-DESCRIPTION
019800                          PFP-LG-TXN-REF
019900                          PFP-LG-RETURN-CODE.
020000     MOVE "Y"                    TO PAY-APPLIED-SW.
020100     REWRITE PFW-PAY-EVT-REC.
020200     ADD 1 TO PFP-COUNT-CREDITED.
020300     ADD PFP-AMOUNT-RUPEES TO PFP-TOTAL-AMOUNT.
020400 PFP-0200-EXIT.
020500     EXIT.
020600*
020700 PFP-0900-TOTALS.
020800     MOVE PFP-TOTAL-AMOUNT TO PFP-TOTAL-AMOUNT-EDIT.
020900     DISPLAY "PFWPAY RUN TOTALS - " PFP-TODAY UPON CONSOLE.
021000     DISPLAY "  PAYMENTS CREDITED             : "
021050         PFP-COUNT-CREDITED UPON CONSOLE.
021200     DISPLAY "  PAYMENTS SKIPPED (DUPLICATE)  : "
021250         PFP-COUNT-DUPLICATE UPON CONSOLE.
021400     DISPLAY "  TOTAL AMOUNT CREDITED : "
021500         PFP-TOTAL-AMOUNT-EDIT UPON CONSOLE.
021600 PFP-0900-EXIT.
021700     EXIT.
