000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PFWTRF.
000300 AUTHOR. J M OLIVAN.
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN. 11/09/1987.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - DO NOT COPY.
000800*----------------------------------------------------------------
000900*  P F W T R F  -  TRANSFER SERVICE, TRANSFER-POSTING RUN
001000*----------------------------------------------------------------
001100*  BATCH RUN THAT APPLIES ONE FILE OF PENDING PEER-TO-PEER
001200*  TRANSFER REQUESTS AGAINST THE WALLET FILE.  FOR EACH REQUEST
001300*  IT LOOKS UP THE SENDER (BY USER-ID) AND THE RECIPIENT (BY
001400*  PHONE NUMBER) IN THE USER MASTER, REJECTS SELF-TRANSFERS AND
001500*  UNKNOWN RECIPIENTS, CHECKS FUNDS, DEBITS THE SENDER, CREDITS
001600*  THE RECIPIENT AND POSTS ONE "TRANSFER" LEDGER ENTRY.
001700*
001800*  THIS RUN REPLACES THE OLD INTERACTIVE "ORDENAR TRANSFERENCIA"
001900*  ATM SCREEN (BANK6) AND THE NIGHTLY "EJECUTAR TRANSFERENCIAS
002000*  PENDIENTES" SWEEP (BANK10) WITH A SINGLE UNATTENDED JOB STEP -
002100*  THERE IS NO SCREEN SECTION IN THIS PROGRAM AND THERE NEVER
002200*  WILL BE; IT RUNS OFF A REQUEST FILE BUILT BY THE ONLINE TIER.
002300*----------------------------------------------------------------
002400*  C H A N G E   L O G
002500*----------------------------------------------------------------
002600*   11/09/87 JMO ORIG     INITIAL WRITE-UP, MODELLED ON THE
002700*                         BANK6/BANK10 TRANSFER SCREENS - CARD
002800*                         NUMBER KEYS REPLACED BY USER-ID/PHONE.
002900*   02/18/88 JMO WO-0029  SELF-TRANSFER CHECK ADDED - A TEST
003000*                         REQUEST HAD A USER PAYING THEMSELVES
003100*                         AND THE OLD CODE JUST DOUBLE-POSTED.
003200*   07/03/89 MR  WO-0066  RECIPIENT LOOKUP SWITCHED FROM CARD
003300*                         NUMBER TO PHONE NUMBER PER THE NEW
003400*                         USER MASTER KEY STRUCTURE.
003500*   01/25/90 CB  PRB-0052 DEBIT WAS POSTED EVEN WHEN THE CREDIT
003600*                         SIDE FAILED - REORDERED SO THE CREDIT
003700*                         LEDGER ENTRY NOW FOLLOWS BOTH MOVES.
003800*   09/14/91 CB  WO-0142  FUNDS CHECK NOW READS THE WALLET
003900*                         BALANCE DIRECTLY THROUGH PFWBAL
004000*                         INSTEAD OF SCANNING THE LEDGER FOR
004100*                         THE LAST-KNOWN BALANCE.
004200*   04/11/93 ALA WO-0209  REJECT REPORT ADDED - REJECTED
004300*                         REQUESTS USED TO JUST VANISH WITH A
004400*                         DISPLAY LINE NOBODY WAS WATCHING.
004500*   10/02/95 PG  PRB-0112 USER TABLE OVERFLOWED SILENTLY PAST
004600*                         2000 ENTRIES - NOW ABENDS WITH A
004700*                         CLEAR MESSAGE INSTEAD OF TRUNCATING.
004800*   08/19/98 ALA Y2K-0007 NO 2-DIGIT YEAR FIELDS IN THIS RUN,
004900*                         REVIEWED, NO CHANGE REQUIRED.
005000*   04/27/99 ALA Y2K-0007 FINAL Y2K CERTIFICATION SWEEP - OK.
005100*   11/08/01 PG  WO-0358  DETERMINISTIC LOCK-ORDER NOTE ADDED
005200*                         TO PFT-0300 FOR THE DAY THIS RUNS
005300*                         RE-ENTRANTLY AGAINST A SHARED WALLET
005400*                         FILE - TODAY IT IS SINGLE-THREADED.
005500*   03/15/05 RS  WO-0417  CONVERTED CARD-BASED TARJETAS FILE
005600*                         LOOKUPS TO THE NEW USER MASTER KEYED
005700*                         BY SURROGATE USER-ID.
005800*   02/02/09 RS  WO-0461  MIGRATED TO THE PAYFLOW WALLET AND
005900*                         TRANSACTION RECORD LAYOUTS, ROUTED
006000*                         LEDGER WRITES THROUGH PFWLDG.
006100*   09/12/13 RS  WO-0518  AMOUNT COMPARISON FOR THE FUNDS CHECK
006200*                         NOW USES THE EXACT 2-DECIMAL VALUE -
006300*                         A PRIOR TRUNCATION BUG HAD ROUNDED
006400*                         THE BALANCE DOWN BEFORE COMPARING.
006410*   01/14/19 PG  WO-0580  REQUEST-RECORD DEBUG DUMP ADDED UNDER
006420*                         THE UPSI-0 SWITCH, SAME IDEA AS THE
006430*                         EVENT DUMP PG ADDED TO PFWPAY.
006500*----------------------------------------------------------------
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. UNIZARBANK-HOST.
006900 OBJECT-COMPUTER. UNIZARBANK-HOST.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS PFT-ALPHA-CLASS IS "A" THRU "Z"
007300     UPSI-0 IS PFT-DEBUG-SWITCH.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT USER-FILE ASSIGN TO "USERDD"
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS PFT-USER-STATUS.
008000*
008100     SELECT TRANSFER-REQUEST-FILE ASSIGN TO "XFERDD"
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS PFT-XFER-STATUS.
008400*
008500     SELECT REJECT-REPORT ASSIGN TO "REJTDD"
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS PFT-REJT-STATUS.
008800*
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  USER-FILE
009200     LABEL RECORD STANDARD.
009300 01  PFW-USER-REC.
009400     02  USR-ID                  PIC 9(09).
009500     02  USR-NAME                PIC X(60).
009600     02  USR-PHONE               PIC X(10).
009700     02  USR-EMAIL                PIC X(60).
009800     02  USR-ACTIVE-SW           PIC X(01).
009900         88  USR-IS-ACTIVE        VALUE "Y".
010000         88  USR-IS-INACTIVE      VALUE "N".
010100     02  FILLER                  PIC X(01).
010200*
010300 FD  TRANSFER-REQUEST-FILE
010400     LABEL RECORD STANDARD.
010500 01  PFW-XFER-REQ-REC.
010600     02  XRQ-SENDER-USER-ID      PIC 9(09).
010700     02  XRQ-RECIP-PHONE         PIC X(10).
010800     02  XRQ-AMOUNT              PIC S9(10)V9(02) COMP-3.
010900     02  XRQ-NOTE                PIC X(100).
011000     02  FILLER                  PIC X(05).
011050*--  RAW BYTE DUMP OF THE REQUEST RECORD, DISPLAYED ONLY WHEN
011060*--  THE UPSI-0 DEBUG SWITCH IS ON - OPERATIONS SETS IT IN THE
011070*--  JCL WHEN A TELLER DISPUTES A REJECTED TRANSFER.
011080 01  PFT-XFER-REQ-DUMP REDEFINES PFW-XFER-REQ-REC.
011090     02  PFT-DUMP-BYTES          PIC X(131).
011100*
011200 FD  REJECT-REPORT
011300     LABEL RECORD STANDARD.
011400 01  PFT-REJECT-LINE             PIC X(80).
011500*
011600 WORKING-STORAGE SECTION.
011700 01  PFT-USER-STATUS             PIC X(02).
011800     88  PFT-USER-OK             VALUE "00".
011900     88  PFT-USER-EOF            VALUE "10".
012000 01  PFT-XFER-STATUS             PIC X(02).
012100     88  PFT-XFER-OK             VALUE "00".
012200     88  PFT-XFER-EOF            VALUE "10".
012300 01  PFT-REJT-STATUS             PIC X(02).
012400     88  PFT-REJT-OK             VALUE "00".
012500*
012600*--  USER MASTER LOADED AS AN IN-MEMORY TABLE AND SCANNED BY
012700*--  USER-ID OR BY PHONE - NO INDEXED/ISAM SUPPORT IS AVAILABLE
012800*--  ON THIS HOST FOR THE USER FILE, SO A FLAT TABLE STANDS IN
012900*--  FOR WHAT WOULD BE A KEYED READ ON A BIGGER SYSTEM.
013000 01  PFT-USER-TABLE.
013100     05  PFT-USER-ENTRY OCCURS 2000 TIMES
013200                        INDEXED BY PFT-USER-IDX.
013300         10  PFT-TBL-USER-ID     PIC 9(09).
013400         10  PFT-TBL-USER-NAME   PIC X(60).
013500         10  PFT-TBL-USER-PHONE  PIC X(10).
013600         10  PFT-TBL-USER-ACTIVE PIC X(01).
013700 77  PFT-USER-COUNT              PIC 9(04) COMP VALUE 0.
013800 77  PFT-MAX-USERS               PIC 9(04) COMP VALUE 2000.
013900*
014000*--  ALTERNATE VIEW OF A TABLE SLOT USED ONLY FOR THE SIDE-BY-
014100*--  SIDE ID-AND-PHONE DIAGNOSTIC DISPLAY IN PFT-0900-ABEND.
014200 01  PFT-USER-ENTRY-SHORT REDEFINES PFT-USER-TABLE.
014300     05  PFT-FIRST-SLOT.
014400         10  PFT-FS-ID           PIC 9(09).
014500         10  PFT-FS-NAME         PIC X(60).
014600         10  PFT-FS-PHONE        PIC X(10).
014700         10  PFT-FS-ACTIVE       PIC X(01).
014800     05  FILLER                  PIC X(159920).
014900*
015000 77  PFT-FOUND-SENDER-IDX        PIC 9(04) COMP VALUE 0.
015100 77  PFT-FOUND-RECIP-IDX         PIC 9(04) COMP VALUE 0.
015200*
015300 77  PFT-TODAY                   PIC 9(08).
015400 01  PFT-TODAY-PARTS REDEFINES PFT-TODAY.
015500     05  PFT-TODAY-CCYY          PIC 9(04).
015600     05  PFT-TODAY-MM            PIC 9(02).
015700     05  PFT-TODAY-DD            PIC 9(02).
015800*
015900 77  PFT-REJECT-CODE             PIC 9(02) COMP VALUE 0.
016000     88  PFT-REJ-NONE            VALUE 0.
016100     88  PFT-REJ-SELF            VALUE 1.
016200     88  PFT-REJ-NO-RECIPIENT    VALUE 2.
016300     88  PFT-REJ-NO-FUNDS        VALUE 3.
016400 77  PFT-REJECT-REASON           PIC X(40).
016500*
016600*--  REJECT-LINE DETAIL AREA, MOVED INTO PFT-REJECT-LINE BEFORE
016700*--  THE WRITE - KEPT SEPARATE SO THE AMOUNT CAN CARRY AN
016800*--  EDITED PICTURE WITHOUT DISTURBING THE RAW XRQ-AMOUNT.
017000 01  PFT-REJECT-DETAIL.
017100     05  FILLER                  PIC X(01) VALUE SPACE.
017200     05  RJL-SENDER-ID           PIC 9(09).
017300     05  FILLER                  PIC X(02) VALUE SPACES.
017400     05  RJL-RECIP-PHONE         PIC X(10).
017500     05  FILLER                  PIC X(02) VALUE SPACES.
017600     05  RJL-AMOUNT              PIC -(10)9.99.
017700     05  FILLER                  PIC X(02) VALUE SPACES.
017800     05  RJL-REASON              PIC X(40).
017900     05  FILLER                  PIC X(04) VALUE SPACES.
018000*
018100 77  PFT-XFER-AMOUNT-WORK        PIC S9(10)V9(02) COMP-3.
018200*
018300 77  PFT-SENDER-NAME-WORK        PIC X(60).
018400 77  PFT-RECIP-NAME-WORK         PIC X(60).
018500 77  PFT-RECIP-ID-WORK           PIC 9(09).
018600*
018700*--  PFWBAL LINKAGE AREA.
018800 77  PFT-WB-FUNCTION             PIC X(01).
018900 77  PFT-WB-USER-ID              PIC 9(09).
019000 77  PFT-WB-AMOUNT               PIC S9(10)V9(02) COMP-3.
019100 77  PFT-WB-BALANCE              PIC S9(10)V9(02) COMP-3.
019200 77  PFT-WB-CURRENCY             PIC X(03).
019300 77  PFT-WB-RETURN-CODE          PIC 9(02) COMP.
019350 77  PFT-BALANCE-EDIT            PIC -(10)9.99.
019400*
019500*--  PFWLDG LINKAGE AREA.
019600 77  PFT-LG-TYPE                 PIC X(08).
019700 77  PFT-LG-SENDER-WALLET        PIC 9(09).
019800 77  PFT-LG-RECEIVER-WALLET      PIC 9(09).
019900 77  PFT-LG-AMOUNT               PIC S9(10)V9(02) COMP-3.
020000 77  PFT-LG-DESCRIPTION          PIC X(100).
020100 77  PFT-LG-TXN-REF              PIC X(36).
020200 77  PFT-LG-RETURN-CODE          PIC 9(02) COMP.
020300*
020400*--  RUN TOTALS.
020500 77  PFT-COUNT-POSTED            PIC 9(07) COMP VALUE 0.
020600 77  PFT-COUNT-REJECTED          PIC 9(07) COMP VALUE 0.
020700 77  PFT-TOTAL-AMOUNT            PIC S9(12)V9(02) COMP-3
020800                                 VALUE 0.
020900 77  PFT-TOTAL-AMOUNT-EDIT       PIC Z,ZZZ,ZZZ,ZZ9.99.
021000*
021100 PROCEDURE DIVISION.
021200*
021300 PFT-0000-MAIN.
021400     MOVE FUNCTION CURRENT-DATE(1:8) TO PFT-TODAY.
021500     PERFORM PFT-0050-LOAD-USERS THRU PFT-0050-EXIT.
021600     OPEN INPUT TRANSFER-REQUEST-FILE.
021700     OPEN OUTPUT REJECT-REPORT.
021800     PERFORM PFT-0100-READ-REQUEST THRU PFT-0100-EXIT.
021900     PERFORM PFT-1000-PROCESS-ONE THRU PFT-1000-EXIT
022000         UNTIL PFT-XFER-EOF.
022100     CLOSE TRANSFER-REQUEST-FILE.
022200     CLOSE REJECT-REPORT.
022300     PERFORM PFT-0900-TOTALS THRU PFT-0900-EXIT.
022400     STOP RUN.
022500*
022600 PFT-0050-LOAD-USERS.
022700     MOVE 0 TO PFT-USER-COUNT.
022800     OPEN INPUT USER-FILE.
022900     IF NOT PFT-USER-OK
023000         DISPLAY "PFWTRF: CANNOT OPEN USER-FILE" UPON CONSOLE
023100         STOP RUN.
023200 PFT-0051-READ-LOOP.
023300     READ USER-FILE INTO PFW-USER-REC
023400         AT END GO TO PFT-0059-DONE.
023500     IF PFT-USER-COUNT >= PFT-MAX-USERS
023600         DISPLAY "PFWTRF: USER TABLE FULL AT " PFT-MAX-USERS
023700             UPON CONSOLE
023800         STOP RUN.
023900     ADD 1 TO PFT-USER-COUNT.
024000     SET PFT-USER-IDX TO PFT-USER-COUNT.
024100     MOVE USR-ID     TO PFT-TBL-USER-ID (PFT-USER-IDX).
024200     MOVE USR-NAME   TO PFT-TBL-USER-NAME (PFT-USER-IDX).
024300     MOVE USR-PHONE  TO PFT-TBL-USER-PHONE (PFT-USER-IDX).
024400     MOVE USR-ACTIVE-SW TO PFT-TBL-USER-ACTIVE (PFT-USER-IDX).
024500     GO TO PFT-0051-READ-LOOP.
024600 PFT-0059-DONE.
024700     CLOSE USER-FILE.
024800 PFT-0050-EXIT.
024900     EXIT.
025000*
025100 PFT-0100-READ-REQUEST.
025200     READ TRANSFER-REQUEST-FILE INTO PFW-XFER-REQ-REC
025300         AT END MOVE "10" TO PFT-XFER-STATUS.
025400 PFT-0100-EXIT.
025500     EXIT.
025600*
025700 PFT-1000-PROCESS-ONE.
025800     MOVE 0 TO PFT-REJECT-CODE.
025900     MOVE SPACES TO PFT-REJECT-REASON.
026000     PERFORM PFT-0110-FIND-SENDER THRU PFT-0110-EXIT.
026100     PERFORM PFT-0200-VALIDATE THRU PFT-0200-EXIT.
026200     IF PFT-REJ-NONE
026300         PERFORM PFT-0300-POST-TRANSFER THRU PFT-0300-EXIT
026400     ELSE
026500         PERFORM PFT-0400-WRITE-REJECT THRU PFT-0400-EXIT.
026600     PERFORM PFT-0100-READ-REQUEST THRU PFT-0100-EXIT.
026700 PFT-1000-EXIT.
026800     EXIT.
026900*
027000*--  SCAN THE USER TABLE FOR THE SENDER BY USER-ID.  THE LOOP
027100*--  BODY FORCES PFT-USER-IDX PAST THE COUNT ON A MATCH SO THE
027200*--  OUT-OF-LINE PERFORM VARYING STOPS EARLY WITHOUT RESORTING
027300*--  TO AN INLINE PERFORM/END-PERFORM.
027400 PFT-0110-FIND-SENDER.
027500     MOVE 0 TO PFT-FOUND-SENDER-IDX.
027600     PERFORM PFT-0111-SCAN-SENDER THRU PFT-0111-EXIT
027700         VARYING PFT-USER-IDX FROM 1 BY 1
027800         UNTIL PFT-USER-IDX > PFT-USER-COUNT.
027900 PFT-0110-EXIT.
028000     EXIT.
028100 PFT-0111-SCAN-SENDER.
028200     IF PFT-TBL-USER-ID (PFT-USER-IDX) = XRQ-SENDER-USER-ID
028300         SET PFT-FOUND-SENDER-IDX TO PFT-USER-IDX
028400         SET PFT-USER-IDX TO PFT-USER-COUNT.
028500 PFT-0111-EXIT.
028600     EXIT.
028700*
028800*--  SCAN THE USER TABLE FOR THE RECIPIENT BY PHONE NUMBER.
028900 PFT-0120-FIND-RECIPIENT.
029000     MOVE 0 TO PFT-FOUND-RECIP-IDX.
029100     PERFORM PFT-0121-SCAN-RECIP THRU PFT-0121-EXIT
029200         VARYING PFT-USER-IDX FROM 1 BY 1
029300         UNTIL PFT-USER-IDX > PFT-USER-COUNT.
029400 PFT-0120-EXIT.
029500     EXIT.
029600 PFT-0121-SCAN-RECIP.
029700     IF PFT-TBL-USER-PHONE (PFT-USER-IDX) = XRQ-RECIP-PHONE
029800         SET PFT-FOUND-RECIP-IDX TO PFT-USER-IDX
029900         SET PFT-USER-IDX TO PFT-USER-COUNT.
030000 PFT-0121-EXIT.
030100     EXIT.
030200*
030300*--  BUSINESS RULES - SELF-TRANSFER BLOCK AND RECIPIENT
030400*--  EXISTENCE, CHECKED BEFORE ANY WALLET IS TOUCHED.
030500 PFT-0200-VALIDATE.
030600     IF PFT-FOUND-SENDER-IDX = 0
030700         MOVE 2 TO PFT-REJECT-CODE
030800         MOVE "SENDER USER NOT FOUND" TO PFT-REJECT-REASON
030900         GO TO PFT-0200-EXIT.
031000     MOVE PFT-TBL-USER-PHONE (PFT-FOUND-SENDER-IDX)
031100         TO PFT-SENDER-NAME-WORK(1:10).
031200     IF PFT-TBL-USER-PHONE (PFT-FOUND-SENDER-IDX)
031300             = XRQ-RECIP-PHONE
031400         MOVE 1 TO PFT-REJECT-CODE
031500         MOVE "CANNOT TRANSFER TO YOURSELF" TO
031600             PFT-REJECT-REASON
031700         GO TO PFT-0200-EXIT.
031800     PERFORM PFT-0120-FIND-RECIPIENT THRU PFT-0120-EXIT.
031900     IF PFT-FOUND-RECIP-IDX = 0
032000         MOVE 2 TO PFT-REJECT-CODE
032100         STRING "RECIPIENT NOT FOUND WITH PHONE: " DELIMITED
032200                 BY SIZE
032300             XRQ-RECIP-PHONE DELIMITED BY SIZE
032400             INTO PFT-REJECT-REASON
032500         GO TO PFT-0200-EXIT.
032600     IF XRQ-AMOUNT < 0.01
032700         MOVE 3 TO PFT-REJECT-CODE
032800         MOVE "AMOUNT BELOW MINIMUM 0.01" TO PFT-REJECT-REASON
032900         GO TO PFT-0200-EXIT.
033000     MOVE PFT-TBL-USER-NAME (PFT-FOUND-SENDER-IDX)
033100         TO PFT-SENDER-NAME-WORK.
033200     MOVE PFT-TBL-USER-NAME (PFT-FOUND-RECIP-IDX)
033300         TO PFT-RECIP-NAME-WORK.
033400     MOVE PFT-TBL-USER-ID (PFT-FOUND-RECIP-IDX)
033500         TO PFT-RECIP-ID-WORK.
033600*
033700*--  FUNDS CHECK - DONE HERE, UP FRONT, SO A SHORT SENDER NEVER
033800*--  REACHES THE DEBIT CALL AT ALL.
033900     MOVE "I"                    TO PFT-WB-FUNCTION.
034000     MOVE XRQ-SENDER-USER-ID     TO PFT-WB-USER-ID.
034100     MOVE 0                      TO PFT-WB-AMOUNT.
034200     CALL "PFWBAL" USING PFT-WB-FUNCTION
034300                          PFT-WB-USER-ID
034400                          PFT-WB-AMOUNT
034500                          PFT-WB-BALANCE
034600                          PFT-WB-CURRENCY
034700                          PFT-WB-RETURN-CODE.
034800     IF PFT-WB-BALANCE < XRQ-AMOUNT
034900         MOVE 3 TO PFT-REJECT-CODE
034950         MOVE PFT-WB-BALANCE TO PFT-BALANCE-EDIT
035000         STRING "INSUFFICIENT FUNDS. AVAILABLE: " DELIMITED
035100                 BY SIZE
035200             PFT-BALANCE-EDIT DELIMITED BY SIZE
035300             INTO PFT-REJECT-REASON.
035400 PFT-0200-EXIT.
035500     EXIT.
035600*
035700*--  DETERMINISTIC LOCK ORDERING NOTE (WO-0358) - IF THIS RUN
035800*--  IS EVER MADE RE-ENTRANT AGAINST A SHARED WALLET FILE, THE
035900*--  WALLET BELONGING TO THE LOWER USER-ID MUST BE LOCKED
036000*--  FIRST, REGARDLESS OF WHICH SIDE IS SENDER OR RECIPIENT, TO
036100*--  AVOID A DEADLOCK AGAINST AN OPPOSITE-DIRECTION TRANSFER
036200*--  RUNNING AT THE SAME TIME.  THIS JOB STEP IS SINGLE
036300*--  THREADED TODAY SO THE RULE IS A NO-OP IN PRACTICE, BUT THE
036400*--  DEBIT/CREDIT ORDER BELOW DOES NOT DEPEND ON IT.
036500 PFT-0300-POST-TRANSFER.
036600     MOVE "D"                    TO PFT-WB-FUNCTION.
036700     MOVE XRQ-SENDER-USER-ID     TO PFT-WB-USER-ID.
036800     MOVE XRQ-AMOUNT             TO PFT-WB-AMOUNT.
036900     CALL "PFWBAL" USING PFT-WB-FUNCTION
037000                          PFT-WB-USER-ID
037100                          PFT-WB-AMOUNT
037200                          PFT-WB-BALANCE
037300                          PFT-WB-CURRENCY
037400                          PFT-WB-RETURN-CODE.
037500     IF PFT-WB-RETURN-CODE NOT = 0
037600         MOVE 3 TO PFT-REJECT-CODE
037700         MOVE "DEBIT REJECTED BY WALLETSV" TO PFT-REJECT-REASON
037800         PERFORM PFT-0400-WRITE-REJECT THRU PFT-0400-EXIT
037900         GO TO PFT-0300-EXIT.
038000     MOVE "C"                    TO PFT-WB-FUNCTION.
038100     MOVE PFT-RECIP-ID-WORK      TO PFT-WB-USER-ID.
038200     MOVE XRQ-AMOUNT             TO PFT-WB-AMOUNT.
038300     CALL "PFWBAL" USING PFT-WB-FUNCTION
038400                          PFT-WB-USER-ID
038500                          PFT-WB-AMOUNT
038600                          PFT-WB-BALANCE
038700                          PFT-WB-CURRENCY
038800                          PFT-WB-RETURN-CODE.
038900*
039000*--  DESCRIPTION DEFAULT - NOTE TEXT WHEN PRESENT, ELSE
039100*--  "TRANSFER TO <RECIPIENT NAME>".
039200     IF XRQ-NOTE NOT = SPACES
039300         STRING "TRANSFER: " DELIMITED BY SIZE
039400                 XRQ-NOTE DELIMITED BY SIZE
039500                 INTO PFT-LG-DESCRIPTION
039600     ELSE
039700         STRING "TRANSFER TO " DELIMITED BY SIZE
039800                 PFT-RECIP-NAME-WORK DELIMITED BY SIZE
039900                 INTO PFT-LG-DESCRIPTION.
040000     MOVE "TRANSFER"             TO PFT-LG-TYPE.
040100     MOVE XRQ-SENDER-USER-ID     TO PFT-LG-SENDER-WALLET.
040200     MOVE PFT-RECIP-ID-WORK      TO PFT-LG-RECEIVER-WALLET.
040300     MOVE XRQ-AMOUNT             TO PFT-LG-AMOUNT.
040400     CALL "PFWLDG" USING PFT-LG-TYPE
040500                          PFT-LG-SENDER-WALLET
040600                          PFT-LG-RECEIVER-WALLET
040700                          PFT-LG-AMOUNT
040800                          PFT-LG-DESCRIPTION
040900                          PFT-LG-TXN-REF
041000                          PFT-LG-RETURN-CODE.
041100     ADD 1 TO PFT-COUNT-POSTED.
041200     ADD XRQ-AMOUNT TO PFT-TOTAL-AMOUNT.
041300 PFT-0300-EXIT.
041400     EXIT.
041500*
041600 PFT-0400-WRITE-REJECT.
041650     IF PFT-DEBUG-SWITCH
041660         DISPLAY "PFWTRF REJECT DUMP: " PFT-DUMP-BYTES
041670             UPON CONSOLE.
041700     ADD 1 TO PFT-COUNT-REJECTED.
041800     MOVE SPACES TO PFT-REJECT-DETAIL.
041900     MOVE XRQ-SENDER-USER-ID     TO RJL-SENDER-ID.
042000     MOVE XRQ-RECIP-PHONE        TO RJL-RECIP-PHONE.
042100     MOVE XRQ-AMOUNT             TO RJL-AMOUNT.
042200     MOVE PFT-REJECT-REASON      TO RJL-REASON.
042300     MOVE PFT-REJECT-DETAIL      TO PFT-REJECT-LINE.
042400     WRITE PFT-REJECT-LINE.
042500 PFT-0400-EXIT.
042600     EXIT.
042700*
042800 PFT-0900-TOTALS.
042900     MOVE PFT-TOTAL-AMOUNT TO PFT-TOTAL-AMOUNT-EDIT.
043000     DISPLAY "PFWTRF RUN TOTALS - " PFT-TODAY UPON CONSOLE.
043100     DISPLAY "  TRANSFERS POSTED     : " PFT-COUNT-POSTED
043200         UPON CONSOLE.
043300     DISPLAY "  TRANSFERS REJECTED   : " PFT-COUNT-REJECTED
043400         UPON CONSOLE.
043500     DISPLAY "  TOTAL AMOUNT TRANSFERRED : "
043600         PFT-TOTAL-AMOUNT-EDIT UPON CONSOLE.
043700 PFT-0900-EXIT.
043800     EXIT.
