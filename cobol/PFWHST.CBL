000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PFWHST.
000300 AUTHOR. F SORIA.
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN. 09/23/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - DO NOT COPY.
000800*----------------------------------------------------------------
000900*  P F W H S T  -  TRANSACTION SERVICE, HISTORY REPORT HALF
001000*----------------------------------------------------------------
001100*  CALLED WITH A SUBJECT USER-ID, A PAGE NUMBER AND A PAGE SIZE.
001200*  SCANS THE WHOLE LEDGER FOR ENTRIES WHERE THE SUBJECT IS
001300*  EITHER THE SENDER OR THE RECEIVER, SORTS THEM MOST-RECENT-
001400*  FIRST AND PRINTS ONLY THE REQUESTED PAGE WINDOW.  EACH LINE
001500*  IS LABELLED SENT OR RECEIVED FROM THE SUBJECT'S POINT OF
001600*  VIEW, WITH THE OTHER PARTY'S NAME LOOKED UP IN THE USER
001700*  MASTER - OR "EXTERNAL DEPOSIT"/"EXTERNAL WITHDRAWAL" WHEN THE
001800*  OTHER SIDE OF THE ENTRY IS WALLET-ID ZERO (A GATEWAY TOP-UP).
001900*
002000*  THE PAGING SHAPE HERE IS LIFTED STRAIGHT FROM THE OLD "VER
002100*  MOVIMIENTOS" SCREEN (BANK9) AND ITS TABLA OCCURS WINDOW - ONLY
002200*  THE SOURCE OF THE PAGE NUMBER AND SIZE HAS CHANGED, FROM A
002300*  SCREEN PF-KEY TO A CALL PARAMETER.
002400*----------------------------------------------------------------
002500*  C H A N G E   L O G
002600*----------------------------------------------------------------
002700*   09/23/89 FS  ORIG     INITIAL WRITE-UP, PAGING TAKEN FROM
002800*                         THE BANK9 "VER MOVIMIENTOS" SCREEN.
002900*   03/11/90 FS  WO-0074  ADDED THE SENT/RECEIVED LABEL - THE
003000*                         FIRST CUT JUST PRINTED BOTH WALLET-IDS
003100*                         AND LEFT THE TELLER TO WORK IT OUT.
003200*   12/02/92 CB  PRB-0061 TIES ON THE SAME POSTING DATE CAME OUT
003300*                         IN RANDOM ORDER - SECONDARY SORT KEY
003400*                         ON LOAD SEQUENCE ADDED.
003500*   04/18/94 ALA WO-0183  "EXTERNAL DEPOSIT"/"EXTERNAL
003600*                         WITHDRAWAL" FALLBACK ADDED FOR ZERO
003700*                         WALLET-ID ENTRIES - USED TO PRINT AS
003800*                         "*** USER 000000000 NOT FOUND ***".
003900*   08/19/98 ALA Y2K-0007 NO 2-DIGIT YEAR FIELDS IN THIS RUN,
004000*                         REVIEWED, NO CHANGE REQUIRED.
004100*   04/27/99 ALA Y2K-0007 FINAL Y2K CERTIFICATION SWEEP - OK.
004200*   06/14/03 PG  WO-0389  TABLE CAPACITY RAISED FROM 500 TO 5000
004300*                         ENTRIES - A HEAVY WALLET WAS BLOWING
004400*                         THE OLD LIMIT.
004500*   02/02/09 RS  WO-0461  MIGRATED TO THE PAYFLOW TRANSACTION
004600*                         RECORD LAYOUT, WALLET-ID REPLACES THE
004700*                         OLD 16-DIGIT CARD NUMBER THROUGHOUT.
004800*   10/30/15 RS  WO-0541  PAGE-COUNT TRAILER ADDED SO THE CALLER
004900*                         KNOWS HOW MANY PAGES EXIST WITHOUT
005000*                         WALKING THE WHOLE LEDGER AGAIN.
005010*   05/09/18 PG  WO-0580  DETAIL LINE REBUILT TO CARRY THE TXN
005020*                         REFERENCE AND COUNTERPARTY PHONE, AND
005030*                         A HEADER LINE ADDED NAMING THE SUBJECT
005040*                         USER AND RUN DATE - BRANCH AUDIT ASKED
005050*                         FOR BOTH ON A STATEMENT RECONCILIATION.
005060*   01/14/19 PG  WO-0580  SORT-SWAP DEBUG TRACE ADDED UNDER THE
005070*                         UPSI-0 SWITCH, SAME IDEA AS THE EVENT
005080*                         DUMP PG ADDED TO PFWPAY LAST YEAR.
005100*----------------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. UNIZARBANK-HOST.
005500 OBJECT-COMPUTER. UNIZARBANK-HOST.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS PHS-ALPHA-CLASS IS "A" THRU "Z"
005900     UPSI-0 IS PHS-DEBUG-SWITCH.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT USER-FILE ASSIGN TO "USERDD"
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS PHS-USER-STATUS.
006600*
006700     SELECT TRANSACTION-FILE ASSIGN TO "TXNLDD"
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS PHS-TXN-STATUS.
007000*
007100     SELECT TRANSACTION-HISTORY-REPORT ASSIGN TO "HISTDD"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS PHS-RPT-STATUS.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  USER-FILE
007800     LABEL RECORD STANDARD.
007900 01  PFW-USER-REC.
008000     02  USR-ID                  PIC 9(09).
008100     02  USR-NAME                PIC X(60).
008200     02  USR-PHONE               PIC X(10).
008300     02  USR-EMAIL                PIC X(60).
008400     02  USR-ACTIVE-SW           PIC X(01).
008500         88  USR-IS-ACTIVE        VALUE "Y".
008600         88  USR-IS-INACTIVE      VALUE "N".
008700     02  FILLER                  PIC X(01).
008800*
008900 FD  TRANSACTION-FILE
009000     LABEL RECORD STANDARD.
009100 01  PFW-TXN-REC.
009200     02  TXN-REF                 PIC X(36).
009300     02  TXN-SENDER-WALLET-ID    PIC 9(09).
009400     02  TXN-RECEIVER-WALLET-ID  PIC 9(09).
009500     02  TXN-AMOUNT              PIC S9(10)V9(02) COMP-3.
009600     02  TXN-TYPE                PIC X(08).
009700     02  TXN-STATUS              PIC X(07).
009800     02  TXN-DESCRIPTION         PIC X(100).
009900     02  TXN-CREATED-DATE        PIC 9(08).
010000     02  FILLER                  PIC X(04).
010050*--  RAW BYTE DUMP OF A LEDGER ENTRY, DISPLAYED ONLY WHEN THE
010060*--  UPSI-0 DEBUG SWITCH IS ON - FOR CHASING A SUBJECT'S MISSING
010070*--  OR MISMATCHED HISTORY LINE WITHOUT A FULL DUMP UTILITY RUN.
010080 01  PFH-TXN-DUMP REDEFINES PFW-TXN-REC.
010090     02  PFH-DUMP-BYTES          PIC X(172).
010100*
010200 FD  TRANSACTION-HISTORY-REPORT
010300     LABEL RECORD STANDARD.
010400 01  PHS-HIST-LINE               PIC X(120).
010500*
010600 WORKING-STORAGE SECTION.
010700 01  PHS-USER-STATUS             PIC X(02).
010800     88  PHS-USER-OK             VALUE "00".
010900     88  PHS-USER-EOF            VALUE "10".
011000 01  PHS-TXN-STATUS              PIC X(02).
011100     88  PHS-TXN-OK              VALUE "00".
011200     88  PHS-TXN-EOF             VALUE "10".
011300 01  PHS-RPT-STATUS              PIC X(02).
011400     88  PHS-RPT-OK              VALUE "00".
011500*
011600*--  USER MASTER LOADED AS A TABLE FOR COUNTERPARTY NAME LOOKUP.
011700*--  A WALLET'S ID IS THE SAME NUMBER AS ITS OWNER'S USER-ID
011800*--  (ONE WALLET PER USER), SO THIS TABLE SERVES FOR BOTH.
011900 01  PHS-USER-TABLE.
012000     05  PHS-USER-ENTRY OCCURS 2000 TIMES
012100                        INDEXED BY PHS-USER-IDX.
012200         10  PHS-TBL-USER-ID     PIC 9(09).
012300         10  PHS-TBL-USER-NAME   PIC X(60).
012350         10  PHS-TBL-USER-PHONE  PIC X(10).
012400 77  PHS-USER-COUNT              PIC 9(04) COMP VALUE 0.
012500 77  PHS-MAX-USERS               PIC 9(04) COMP VALUE 2000.
012600*
012700*--  LEDGER ENTRIES MATCHING THE SUBJECT ARE STAGED HERE SO THEY
012800*--  CAN BE RESEQUENCED MOST-RECENT-FIRST BEFORE ANY LINE IS
012900*--  PRINTED - THE LEDGER FILE ITSELF STAYS IN APPEND ORDER.
013000 01  PHS-MATCH-TABLE.
013100     05  PHS-MATCH-ENTRY OCCURS 5000 TIMES
013200                         INDEXED BY PHS-MATCH-IDX.
013300         10  PHS-MT-LOAD-SEQ     PIC 9(06) COMP.
013350         10  PHS-MT-TXN-REF      PIC X(36).
013400         10  PHS-MT-DATE         PIC 9(08).
013500         10  PHS-MT-SENDER       PIC 9(09).
013600         10  PHS-MT-RECEIVER     PIC 9(09).
013700         10  PHS-MT-AMOUNT       PIC S9(10)V9(02) COMP-3.
013800         10  PHS-MT-TYPE         PIC X(08).
013900         10  PHS-MT-DESCRIPTION  PIC X(100).
014000 77  PHS-MATCH-COUNT             PIC 9(06) COMP VALUE 0.
014100 77  PHS-MAX-MATCHES             PIC 9(06) COMP VALUE 5000.
014200*
014300*--  SCRATCH SWAP AREA FOR THE SELECTION SORT IN PHS-0300.
014350*--  RUN DATE, STAMPED ON THE PAGE HEADER BELOW.
014360 77  PHS-TODAY                   PIC 9(08).
014370 01  PHS-TODAY-PARTS REDEFINES PHS-TODAY.
014380     05  PHS-TODAY-CCYY          PIC 9(04).
014390     05  PHS-TODAY-MM            PIC 9(02).
014395     05  PHS-TODAY-DD            PIC 9(02).
014400 01  PHS-SWAP-ENTRY.
014500     05  PHS-SW-LOAD-SEQ         PIC 9(06) COMP.
014550     05  PHS-SW-TXN-REF          PIC X(36).
014600     05  PHS-SW-DATE             PIC 9(08).
014700     05  PHS-SW-SENDER           PIC 9(09).
014800     05  PHS-SW-RECEIVER         PIC 9(09).
014900     05  PHS-SW-AMOUNT           PIC S9(10)V9(02) COMP-3.
015000     05  PHS-SW-TYPE             PIC X(08).
015100     05  PHS-SW-DESCRIPTION      PIC X(100).
015200*
015300*--  ALPHA OVERLAY OF THE SWAP AREA, USED ONLY FOR THE UPSI-0
015400*--  DEBUG TRACE OF EACH SORT-PASS EXCHANGE (WO-0389 FOLLOW-UP) -
015500*--  OPERATIONS WANTED TO SEE WHICH SLOTS WERE SWAPPED WHEN THE
015550*--  5000-ENTRY TABLE WAS FIRST LOADED.
015600 01  PHS-SORTKEY-VIEW REDEFINES PHS-SWAP-ENTRY.
015700     05  PHS-SK-LOAD-SEQ         PIC 9(06) COMP.
015750     05  PHS-SK-REF-AND-REST     PIC X(154).
016000*
016100 77  PHS-OUTER-IDX               PIC 9(06) COMP.
016200 77  PHS-INNER-IDX               PIC 9(06) COMP.
016300 77  PHS-BEST-IDX                PIC 9(06) COMP.
016400*
016500 77  PHS-WINDOW-START            PIC 9(06) COMP.
016600 77  PHS-WINDOW-END              PIC 9(06) COMP.
016700 77  PHS-TOTAL-PAGES             PIC 9(06) COMP.
016800*
016900 77  PHS-DIRECTION               PIC X(08).
017000 77  PHS-OTHER-WALLET-ID         PIC 9(09).
017100 77  PHS-OTHER-NAME              PIC X(60).
017150 77  PHS-OTHER-PHONE             PIC X(10).
017200 77  PHS-FOUND-OTHER-IDX         PIC 9(04) COMP.
017300*
017500*--  HEADER AND DETAIL LINE BUILD AREAS, MOVED INTO PHS-HIST-LINE
017550*--  BEFORE THE WRITE.  COLUMN SHAPE PER WO-0541 REVISION OF THE
017560*--  LAYOUT - TXN REF, DIRECTION, TYPE, AMOUNT, COUNTERPARTY AND
017570*--  COUNTERPARTY PHONE, IN THAT ORDER.
017800 01  PHS-HIST-HEADER-LINE.
017810     05  FILLER                  PIC X(01) VALUE SPACE.
017820     05  FILLER                  PIC X(18)
017830                                 VALUE "SUBJECT USER      ".
017840     05  PHH-SUBJECT-USER-ID     PIC 9(09).
017850     05  FILLER                  PIC X(04) VALUE SPACES.
017860     05  FILLER                  PIC X(09) VALUE "RUN DATE ".
017870     05  PHH-RUN-DATE            PIC 9(08).
017880     05  FILLER                  PIC X(37) VALUE SPACES.
017900*
017910 01  PHS-HIST-DETAIL-LINE.
017920     05  FILLER                  PIC X(01) VALUE SPACE.
017930     05  PHD-TXN-REF             PIC X(36).
017940     05  FILLER                  PIC X(02) VALUE SPACES.
017950     05  PHD-DIRECTION           PIC X(08).
017960     05  FILLER                  PIC X(02) VALUE SPACES.
017970     05  PHD-TYPE                PIC X(08).
017980     05  FILLER                  PIC X(02) VALUE SPACES.
017990     05  PHD-CURRENCY-SIGN       PIC X(01).
018000     05  PHD-AMOUNT              PIC Z,ZZZ,ZZ9.99.
018100     05  FILLER                  PIC X(02) VALUE SPACES.
018200     05  PHD-COUNTERPARTY        PIC X(30).
018300     05  FILLER                  PIC X(02) VALUE SPACES.
018400     05  PHD-PHONE               PIC X(10).
018500*
019100 01  PHS-HIST-TRAILER-LINE.
019200     05  FILLER                  PIC X(01) VALUE SPACE.
019210     05  FILLER                  PIC X(05) VALUE "PAGE ".
019220     05  PHT-PAGE-NUMBER         PIC ZZ9.
019230     05  FILLER                  PIC X(04) VALUE " OF ".
019240     05  PHT-TOTAL-PAGES         PIC ZZ9.
019250     05  FILLER                  PIC X(02) VALUE ", ".
019300     05  FILLER                  PIC X(10)
019400                                 VALUE "TOTAL RECS".
019500     05  FILLER                  PIC X(01) VALUE SPACE.
019600     05  PHT-TOTAL-RECS          PIC ZZZ,ZZ9.
019700     05  FILLER                  PIC X(02) VALUE SPACES.
019800     05  FILLER                  PIC X(10)
019900                                 VALUE "RECORDS   ".
020200     05  FILLER                  PIC X(22) VALUE SPACES.
020300*
020400 LINKAGE SECTION.
020500 01  HST-SUBJECT-USER-ID-PARM    PIC 9(09).
020600 01  HST-PAGE-NUMBER-PARM        PIC 9(06) COMP.
020700 01  HST-PAGE-SIZE-PARM          PIC 9(06) COMP.
020800 01  HST-RETURN-CODE             PIC 9(02) COMP.
020900     88  PHS-RC-OK               VALUE 0.
021000     88  PHS-RC-NO-PAGE          VALUE 1.
021100*
021200 PROCEDURE DIVISION USING HST-SUBJECT-USER-ID-PARM
021300                          HST-PAGE-NUMBER-PARM
021400                          HST-PAGE-SIZE-PARM
021500                          HST-RETURN-CODE.
021600*
021700 PHS-0000-MAIN.
021800     MOVE 0 TO HST-RETURN-CODE.
021900     PERFORM PHS-0100-LOAD-USERS THRU PHS-0100-EXIT.
022000     PERFORM PHS-0200-LOAD-MATCHING THRU PHS-0200-EXIT.
022100     PERFORM PHS-0300-SORT-DESCENDING THRU PHS-0300-EXIT.
022200     PERFORM PHS-0400-WRITE-PAGE THRU PHS-0400-EXIT.
022300 PHS-0000-EXIT.
022400     GOBACK.
022500*
022600 PHS-0100-LOAD-USERS.
022700     MOVE 0 TO PHS-USER-COUNT.
022800     OPEN INPUT USER-FILE.
022900 PHS-0101-READ-LOOP.
023000     READ USER-FILE INTO PFW-USER-REC
023100         AT END GO TO PHS-0109-DONE.
023200     IF PHS-USER-COUNT >= PHS-MAX-USERS
023300         GO TO PHS-0109-DONE.
023400     ADD 1 TO PHS-USER-COUNT.
023500     SET PHS-USER-IDX TO PHS-USER-COUNT.
023600     MOVE USR-ID    TO PHS-TBL-USER-ID (PHS-USER-IDX).
023700     MOVE USR-NAME  TO PHS-TBL-USER-NAME (PHS-USER-IDX).
023750     MOVE USR-PHONE TO PHS-TBL-USER-PHONE (PHS-USER-IDX).
023800     GO TO PHS-0101-READ-LOOP.
023900 PHS-0109-DONE.
024000     CLOSE USER-FILE.
024100 PHS-0100-EXIT.
024200     EXIT.
024300*
024400*--  SINGLE PASS OVER THE WHOLE LEDGER, STAGING ONLY THE ROWS
024500*--  WHERE THE SUBJECT IS ONE SIDE OF THE ENTRY.  LOAD-SEQ IS
024600*--  THE ENTRY'S POSITION IN THIS PASS, WHICH IS THE SAME AS
024700*--  ITS ORIGINAL POSITION IN THE APPEND-ONLY LEDGER FILE.
024800 PHS-0200-LOAD-MATCHING.
024900     MOVE 0 TO PHS-MATCH-COUNT.
025000     OPEN INPUT TRANSACTION-FILE.
025100 PHS-0201-READ-LOOP.
025200     READ TRANSACTION-FILE INTO PFW-TXN-REC
025300         AT END GO TO PHS-0209-DONE.
025400     IF TXN-SENDER-WALLET-ID NOT = HST-SUBJECT-USER-ID-PARM
025500       AND TXN-RECEIVER-WALLET-ID NOT = HST-SUBJECT-USER-ID-PARM
025600         GO TO PHS-0201-READ-LOOP.
025700     IF PHS-MATCH-COUNT >= PHS-MAX-MATCHES
025800         GO TO PHS-0209-DONE.
025850     IF PHS-DEBUG-SWITCH
025860         DISPLAY "PFWHST MATCH DUMP: " PFH-DUMP-BYTES
025870             UPON CONSOLE.
025900     ADD 1 TO PHS-MATCH-COUNT.
026000     SET PHS-MATCH-IDX TO PHS-MATCH-COUNT.
026050     MOVE TXN-REF             TO PHS-MT-TXN-REF (PHS-MATCH-IDX).
026100     MOVE PHS-MATCH-COUNT     TO PHS-MT-LOAD-SEQ (PHS-MATCH-IDX).
026200     MOVE TXN-CREATED-DATE    TO PHS-MT-DATE (PHS-MATCH-IDX).
026300     MOVE TXN-SENDER-WALLET-ID
026400                              TO PHS-MT-SENDER (PHS-MATCH-IDX).
026500     MOVE TXN-RECEIVER-WALLET-ID
026600                              TO PHS-MT-RECEIVER (PHS-MATCH-IDX).
026700     MOVE TXN-AMOUNT          TO PHS-MT-AMOUNT (PHS-MATCH-IDX).
026800     MOVE TXN-TYPE            TO PHS-MT-TYPE (PHS-MATCH-IDX).
026900     MOVE TXN-DESCRIPTION     TO PHS-MT-DESCRIPTION (PHS-MATCH-IDX).
027000     GO TO PHS-0201-READ-LOOP.
027100 PHS-0209-DONE.
027200     CLOSE TRANSACTION-FILE.
027300 PHS-0200-EXIT.
027400     EXIT.
027500*
027600*--  PLAIN SELECTION SORT, DESCENDING ON POSTING DATE AND, FOR
027700*--  TIED DATES, DESCENDING ON LOAD SEQUENCE (PRB-0061) SO THE
027800*--  MOST RECENTLY POSTED ENTRY OF A TIED GROUP COMES OUT FIRST
027900*--  AND THE OLDEST OF THE GROUP COMES OUT LAST.  5000 ENTRIES
028000*--  AT MOST (PHS-MAX-MATCHES) SO AN O(N**2) SORT IS CHEAP
028100*--  ENOUGH NOT TO WARRANT AN EXTERNAL SORT STEP.
028200 PHS-0300-SORT-DESCENDING.
028300     IF PHS-MATCH-COUNT < 2
028400         GO TO PHS-0300-EXIT.
028500     PERFORM PHS-0310-OUTER-PASS THRU PHS-0310-EXIT
028600         VARYING PHS-OUTER-IDX FROM 1 BY 1
028700         UNTIL PHS-OUTER-IDX > PHS-MATCH-COUNT.
028800 PHS-0300-EXIT.
028900     EXIT.
029000*
029100 PHS-0310-OUTER-PASS.
029200     SET PHS-BEST-IDX TO PHS-OUTER-IDX.
029300     PERFORM PHS-0320-INNER-SCAN THRU PHS-0320-EXIT
029400         VARYING PHS-INNER-IDX FROM PHS-OUTER-IDX BY 1
029500         UNTIL PHS-INNER-IDX > PHS-MATCH-COUNT.
029600     IF PHS-BEST-IDX NOT = PHS-OUTER-IDX
029700         MOVE PHS-MATCH-ENTRY (PHS-OUTER-IDX) TO PHS-SWAP-ENTRY
029800         MOVE PHS-MATCH-ENTRY (PHS-BEST-IDX)
029900             TO PHS-MATCH-ENTRY (PHS-OUTER-IDX)
030000         MOVE PHS-SWAP-ENTRY TO PHS-MATCH-ENTRY (PHS-BEST-IDX)
030050         PERFORM PHS-0315-DEBUG-SWAP THRU PHS-0315-EXIT.
030100 PHS-0310-EXIT.
030200     EXIT.
030250*
030260*--  WO-0389 FOLLOW-UP - OPERATIONS WANTED A TRACE OF WHICH SLOTS
030270*--  GOT SWAPPED WHEN THE 5000-ENTRY TABLE WAS FIRST LOADED.
030280 PHS-0315-DEBUG-SWAP.
030290     IF PHS-DEBUG-SWITCH
030300         DISPLAY "PFWHST SORT SWAP SLOT " PHS-SK-LOAD-SEQ
030310             " <-> " PHS-BEST-IDX UPON CONSOLE.
030320 PHS-0315-EXIT.
030330     EXIT.
030340*
030400 PHS-0320-INNER-SCAN.
030500     IF PHS-MT-DATE (PHS-INNER-IDX) >
030600          PHS-MT-DATE (PHS-BEST-IDX)
030700         SET PHS-BEST-IDX TO PHS-INNER-IDX
030800     ELSE
030900       IF PHS-MT-DATE (PHS-INNER-IDX) = PHS-MT-DATE (PHS-BEST-IDX)
031000         AND PHS-MT-LOAD-SEQ (PHS-INNER-IDX) >
031100             PHS-MT-LOAD-SEQ (PHS-BEST-IDX)
031200           SET PHS-BEST-IDX TO PHS-INNER-IDX.
031300 PHS-0320-EXIT.
031400     EXIT.
031500*
031600*--  EMITS ONLY THE REQUESTED PAGE WINDOW OF THE NOW-SORTED
031700*--  MATCH TABLE, PLUS THE COUNT/PAGE TRAILER (WO-0541).
031800 PHS-0400-WRITE-PAGE.
031850     MOVE FUNCTION CURRENT-DATE(1:8) TO PHS-TODAY.
031900     OPEN OUTPUT TRANSACTION-HISTORY-REPORT.
031910     MOVE SPACES TO PHS-HIST-HEADER-LINE.
031920     MOVE HST-SUBJECT-USER-ID-PARM TO PHH-SUBJECT-USER-ID.
031930     MOVE PHS-TODAY                TO PHH-RUN-DATE.
031940     MOVE PHS-HIST-HEADER-LINE TO PHS-HIST-LINE.
031950     WRITE PHS-HIST-LINE.
032000     COMPUTE PHS-WINDOW-START =
032100         ((HST-PAGE-NUMBER-PARM - 1) * HST-PAGE-SIZE-PARM) + 1.
032200     COMPUTE PHS-WINDOW-END =
032300         PHS-WINDOW-START + HST-PAGE-SIZE-PARM - 1.
032400     IF PHS-WINDOW-END > PHS-MATCH-COUNT
032500         MOVE PHS-MATCH-COUNT TO PHS-WINDOW-END.
032550     IF PHS-WINDOW-START > PHS-MATCH-COUNT
032600         MOVE 1 TO PHS-RC-NO-PAGE
032700         GO TO PHS-0490-TRAILER.
032800     PERFORM PHS-0410-DETAIL-PASS THRU PHS-0410-EXIT
032900         VARYING PHS-OUTER-IDX FROM PHS-WINDOW-START BY 1
033000         UNTIL PHS-OUTER-IDX > PHS-WINDOW-END.
033100 PHS-0490-TRAILER.
033200     COMPUTE PHS-TOTAL-PAGES ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO
033300         = PHS-MATCH-COUNT / HST-PAGE-SIZE-PARM.
033400     IF PHS-TOTAL-PAGES = 0
033500         MOVE 1 TO PHS-TOTAL-PAGES.
033550     MOVE SPACES TO PHS-HIST-TRAILER-LINE.
033600     MOVE PHS-MATCH-COUNT TO PHT-TOTAL-RECS.
033700     MOVE PHS-TOTAL-PAGES TO PHT-TOTAL-PAGES.
033750     MOVE HST-PAGE-NUMBER-PARM TO PHT-PAGE-NUMBER.
033800     MOVE PHS-HIST-TRAILER-LINE TO PHS-HIST-LINE.
033900     WRITE PHS-HIST-LINE.
034000     CLOSE TRANSACTION-HISTORY-REPORT.
034100 PHS-0400-EXIT.
034200     EXIT.
034300*
034400 PHS-0410-DETAIL-PASS.
034500     IF PHS-MT-SENDER (PHS-OUTER-IDX) = HST-SUBJECT-USER-ID-PARM
034600         MOVE "SENT"     TO PHS-DIRECTION
034700         MOVE PHS-MT-RECEIVER (PHS-OUTER-IDX) TO
034800             PHS-OTHER-WALLET-ID
034900     ELSE
035000         MOVE "RECEIVED" TO PHS-DIRECTION
035100         MOVE PHS-MT-SENDER (PHS-OUTER-IDX) TO
035200             PHS-OTHER-WALLET-ID.
035300     PERFORM PHS-0420-RESOLVE-OTHER THRU PHS-0420-EXIT.
035400     MOVE SPACES TO PHS-HIST-DETAIL-LINE.
035410     MOVE PHS-MT-TXN-REF (PHS-OUTER-IDX) TO PHD-TXN-REF.
035600     MOVE PHS-DIRECTION               TO PHD-DIRECTION.
035650     MOVE PHS-MT-TYPE (PHS-OUTER-IDX)   TO PHD-TYPE.
035700     MOVE "R"                          TO PHD-CURRENCY-SIGN.
035750     MOVE PHS-MT-AMOUNT (PHS-OUTER-IDX) TO PHD-AMOUNT.
035800     MOVE PHS-OTHER-NAME              TO PHD-COUNTERPARTY.
035850     MOVE PHS-OTHER-PHONE             TO PHD-PHONE.
036000     MOVE PHS-HIST-DETAIL-LINE TO PHS-HIST-LINE.
036100     WRITE PHS-HIST-LINE.
036200 PHS-0410-EXIT.
036300     EXIT.
036400*
036500*--  WALLET-ID ZERO MEANS THE OTHER SIDE OF THE ENTRY IS THE
036600*--  PAYMENT GATEWAY, NOT ANOTHER USER (WO-0183) - EVERYTHING
036700*--  ELSE GOES THROUGH THE USER TABLE LOOKUP BY ID.
036800 PHS-0420-RESOLVE-OTHER.
036900     IF PHS-OTHER-WALLET-ID NOT = 0
037000         GO TO PHS-0425-LOOKUP-USER.
037100     IF PHS-DIRECTION = "SENT"
037200         MOVE "EXTERNAL WITHDRAWAL" TO PHS-OTHER-NAME
037300     ELSE
037400         MOVE "EXTERNAL DEPOSIT"    TO PHS-OTHER-NAME.
037450     MOVE SPACES TO PHS-OTHER-PHONE.
037500     GO TO PHS-0420-EXIT.
037600 PHS-0425-LOOKUP-USER.
037700     MOVE 0 TO PHS-FOUND-OTHER-IDX.
037800     PERFORM PHS-0421-SCAN-USER THRU PHS-0421-EXIT
037900         VARYING PHS-USER-IDX FROM 1 BY 1
038000         UNTIL PHS-USER-IDX > PHS-USER-COUNT.
038100     IF PHS-FOUND-OTHER-IDX = 0
038200         MOVE "*** UNKNOWN USER ***" TO PHS-OTHER-NAME
038250         MOVE SPACES TO PHS-OTHER-PHONE
038300     ELSE
038400         MOVE PHS-TBL-USER-NAME (PHS-FOUND-OTHER-IDX)
038410             TO PHS-OTHER-NAME
038420         MOVE PHS-TBL-USER-PHONE (PHS-FOUND-OTHER-IDX)
038500             TO PHS-OTHER-PHONE.
038600 PHS-0420-EXIT.
038700     EXIT.
038750*
038800 PHS-0421-SCAN-USER.
038900     IF PHS-TBL-USER-ID (PHS-USER-IDX) = PHS-OTHER-WALLET-ID
039000         SET PHS-FOUND-OTHER-IDX TO PHS-USER-IDX
039100         SET PHS-USER-IDX TO PHS-USER-COUNT.
039200 PHS-0421-EXIT.
039300     EXIT.
